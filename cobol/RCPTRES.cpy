000100******************************************************************
000200*    RCPTRES  -  RECEIPT RESULT / REJECT / REPORT COPYBOOK      *
000300*                                                                *
000400*    DESCRIBES THE OUTPUT PRODUCED BY RCPTSCOR:                  *
000500*      - POINTS-RESULT-REC   (ONE PER ACCEPTED RECEIPT)          *
000600*      - RCPT-REJECT-REC     (ONE PER REJECTED RECEIPT)          *
000700*      - THE END-OF-RUN CONTROL-TOTAL REPORT LINES                *
000800*                                                                *
000900*    CHANGE LOG                                                  *
001000*    ----------                                                  *
001100*    06-02-94  RBH  INITIAL VERSION FOR RCPTSCOR CONVERSION.      *
001200*    11-14-94  RBH  ADDED RCPT-REJECT-REC - REJECTS WERE ONLY     *
001300*                   GOING TO SYSOUT, AUDIT WANTED A REAL FILE.    *
001400*    08-09-97  TJL  WIDENED RJ-REJECT-REASON TO 60 BYTES.         *
001500*    05-18-01  RBH  ADDED RESERVED FILLER BLOCKS PER REQUEST      *
001600*                   #10417 (SEE RCPTTRN CHANGE LOG).              *
001700******************************************************************
001800
001900***************************************************************
002000*    POINTS-RESULT  -  ONE PER ACCEPTED RECEIPT                *
002100***************************************************************
002200     01  POINTS-RESULT-REC.
002300         05  PR-RECEIPT-ID                 PIC X(36).
002400         05  PR-PTS-RETAILER               PIC 9(05).
002500         05  PR-PTS-ROUND-DOLLAR            PIC 9(05).
002600         05  PR-PTS-QUARTER-MULTIPLE        PIC 9(05).
002700         05  PR-PTS-ITEM-COUNT              PIC 9(05).
002800         05  PR-PTS-ITEM-DESC               PIC 9(05).
002900         05  PR-PTS-PURCHASE-DATE           PIC 9(05).
003000         05  PR-PTS-PURCHASE-TIME           PIC 9(05).
003100         05  PR-TOTAL-POINTS                PIC 9(06).
003200         05  FILLER                        PIC X(10) VALUE SPACES.
003300*            RESERVED FOR FUTURE PER-RULE AUDIT FIELDS
003400
003500***************************************************************
003600*    RCPT-REJECT-REC  -  ONE PER REJECTED RECEIPT               *
003700***************************************************************
003800     01  RCPT-REJECT-REC.
003900         05  RJ-RECEIPT-ID                 PIC X(36).
004000         05  FILLER                        PIC X(02) VALUE SPACES.
004100         05  RJ-REJECT-REASON               PIC X(60).
004200         05  FILLER                        PIC X(12) VALUE SPACES.
004300
004400***************************************************************
004500*    END-OF-RUN CONTROL-TOTAL REPORT LINES                     *
004600***************************************************************
004700     01  RS-HEADER-1.
004800         05  FILLER                        PIC X(01) VALUE SPACES.
004900         05  FILLER                        PIC X(38)
005000                        VALUE 'RECEIPT POINTS PROCESSOR - RUN '.
005100         05  FILLER                        PIC X(07)
005200                        VALUE 'SUMMARY'.
005300         05  FILLER                        PIC X(20) VALUE SPACES.
005310         05  RS-RUN-DATE-O.
005320             10  RS-RUN-MM-O           PIC 9(02).
005330             10  FILLER                PIC X(01) VALUE '/'.
005340             10  RS-RUN-DD-O           PIC 9(02).
005350             10  FILLER                PIC X(01) VALUE '/'.
005360             10  RS-RUN-YY-O           PIC 9(02).
005500         05  FILLER                        PIC X(38) VALUE SPACES.
005600
005700     01  RS-HEADER-2.
005800         05  FILLER                        PIC X(03) VALUE SPACES.
005900         05  FILLER                        PIC X(20)
006000                        VALUE 'RECEIPTS PROCESSED  '.
006100         05  FILLER                        PIC X(20)
006200                        VALUE 'RECEIPTS ACCEPTED   '.
006300         05  FILLER                        PIC X(20)
006400                        VALUE 'RECEIPTS REJECTED   '.
006500         05  FILLER                        PIC X(24)
006600                        VALUE 'TOTAL POINTS AWARDED    '.
006700         05  FILLER                        PIC X(25) VALUE SPACES.
006800
006900     01  RS-TOTAL-LINE.
007000         05  FILLER                        PIC X(03) VALUE SPACES.
007100         05  RS-PROCESSED-O                PIC ZZZ,ZZ9.
007200         05  FILLER                        PIC X(13) VALUE SPACES.
007300         05  RS-ACCEPTED-O                 PIC ZZZ,ZZ9.
007400         05  FILLER                        PIC X(13) VALUE SPACES.
007500         05  RS-REJECTED-O                 PIC ZZZ,ZZ9.
007600         05  FILLER                        PIC X(17) VALUE SPACES.
007700         05  RS-PTS-AWARDED-O              PIC ZZ,ZZZ,ZZ9.
007800         05  FILLER                        PIC X(15) VALUE SPACES.
007900
008000     01  RS-ACCUM-FIELDS.
008100         05  RS-RUN-RECEIPTS-PROCESSED     PIC 9(06).
008200         05  RS-RUN-RECEIPTS-ACCEPTED      PIC 9(06).
008300         05  RS-RUN-RECEIPTS-REJECTED      PIC 9(06).
008400         05  RS-RUN-TOTAL-PTS-AWARDED      PIC 9(08).
008500         05  FILLER                        PIC X(10) VALUE SPACES.
008600*            RESERVED FOR FUTURE PER-RETAILER SUBTOTAL FIELDS
