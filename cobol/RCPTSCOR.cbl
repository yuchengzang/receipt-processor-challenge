000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RCPTSCOR.
000300 AUTHOR.        R B HARMON.
000400 INSTALLATION.  MIDSTATE RETAIL DATA CENTER.
000500 DATE-WRITTEN.  06/02/94.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*  RCPTSCOR  -  RECEIPT POINTS SCORING ENGINE                    *
001000*                                                                *
001100*  READS THE DAILY RECEIPT BATCH FILE (ONE RECEIPT-HEADER        *
001200*  FOLLOWED BY ITEM-COUNT RECEIPT-ITEM DETAIL LINES), VALIDATES  *
001300*  EACH RECEIPT, AND AWARDS REWARD POINTS ACCORDING TO THE SEVEN *
001400*  SCORING RULES DEFINED BY MARKETING (RETAILER NAME, ROUND-     *
001500*  DOLLAR TOTAL, QUARTER-MULTIPLE TOTAL, ITEM COUNT, ITEM        *
001600*  DESCRIPTION LENGTH, PURCHASE DATE, PURCHASE TIME).  ACCEPTED  *
001700*  RECEIPTS ARE WRITTEN TO THE POINTS-RESULT FILE, REJECTED      *
001800*  RECEIPTS ARE LOGGED TO THE REJECT FILE, AND AN END-OF-RUN     *
001900*  CONTROL-TOTAL REPORT IS PRODUCED.  ALL ERROR CONDITIONS ARE   *
002000*  ALSO DISPLAYED TO SYSOUT.                                     *
002100*                                                                *
002200*  THIS JOB IS A STRAIGHT READ/VALIDATE/SCORE/WRITE PASS - THERE *
002300*  IS NO SORT STEP AND NO MASTER FILE.  THE ONLY CONTROL BREAK   *
002400*  IS END-OF-FILE, WHERE THE RUN TOTALS ARE PRINTED.  IF A FUTURE*
002500*  REQUEST ASKS FOR A BY-RETAILER SUBTOTAL, THAT IS A SORT ON    *
002600*  RH-RETAILER-NAME WITH A MINOR CONTROL BREAK ADDED TO 900-     *
002700*  WRITE-RUN-SUMMARY - NOT A REDESIGN OF THIS PROGRAM.           *
002800******************************************************************
002900*  CHANGE LOG                                                    *
003000*  ----------                                                    *
003100*  06/02/94  RBH  TKT#3301  INITIAL VERSION - REPLACES THE OLD   *
003200*                 MANUAL POINTS WORKSHEET MARKETING WAS USING.   *
003300*  08/19/94  RBH  TKT#3348  REJECTS WERE ONLY GOING TO SYSOUT -   *
003400*                 ADDED RCPT-REJ-FILE SO AUDIT HAS A HARD COPY.  *
003500*  11/14/94  RBH  TKT#3402  BLANK RETAILER NAME AND BLANK ITEM   *
003600*                 DESCRIPTIONS WERE SLIPPING THROUGH AS VALID.   *
003700*  02/07/95  TJL  TKT#3471  CORRECTED QUARTER-MULTIPLE TEST - WAS*
003800*                 COMPARING ROUNDED CENTS INSTEAD OF THE EXACT   *
003900*                 FIXED-POINT REMAINDER.                         *
004000*  03/21/96  TJL  TKT#3689  ITEM DESCRIPTION LONGER THAN 64 BYTES*
004100*                 WAS TRUNCATING - WIDENED SCAN TABLE TO 80.     *
004200*  07/02/97  PMK  TKT#3851  PURCHASE-TIME BOUNDARY WAS INCLUSIVE *
004300*                 AT 1600 - MARKETING WANTS THE WINDOW EXCLUSIVE *
004400*                 ON BOTH ENDS.                                  *
004500*  08/09/97  TJL  TKT#3890  ADDED LEAP-YEAR CHECK TO PURCHASE-   *
004600*                 DATE VALIDATION - FEB 29 WAS BEING REJECTED.   *
004700*  09/30/98  PMK  TKT#4002  Y2K REVIEW - RUN DATE AND RH-PURCH-  *
004800*                 YYYY ARE ALREADY FULL 4-DIGIT YEARS, NO CENTURY*
004900*                 WINDOWING REQUIRED.  NO LOGIC CHANGE.          *
004910*  12/03/98  PMK  TKT#4020  SYSOUT TOTAL-POINTS-AWARDED LINE     *
004920*                 WAS TRUNCATING AT 6 DIGITS ON A LARGE RUN -    *
004930*                 GAVE IT ITS OWN 8-DIGIT DISP-VALUE-PTS FIELD.  *
005000*  01/11/99  PMK  TKT#4015  Y2K REVIEW - CONFIRMED LEAP-YEAR     *
005100*                 PARAGRAPH HANDLES CENTURY YEARS (1900, 2000)   *
005200*                 CORRECTLY.  NO LOGIC CHANGE.                   *
005300*  05/18/01  RBH  TKT#4210  ADDED FILE STATUS CHECKS ON THE      *
005400*                 CLOSE OF ALL FOUR FILES - A FULL DASD VOLUME   *
005500*                 AT END OF JOB WAS GOING UNNOTICED UNTIL THE    *
005600*                 NEXT STEP ABENDED.                             *
005700*  09/26/03  RBH  TKT#4455  RUN SUMMARY REPORT WAS NOT PAGE-     *
005800*                 EJECTING BEFORE THE HEADING - ADDED TOP-OF-    *
005900*                 FORM ADVANCING.                                *
005910*  04/14/04  RBH  TKT#4512  RH-RETAILER-OK-SW WAS BEING SET IN   *
005920*                 240-VALIDATE-HEADER BUT NEVER TESTED - THE     *
005930*                 REJECT DECISION WAS RELYING ON THE INLINE      *
005940*                 COMPARE ONLY.  WIRED THE 88-LEVEL INTO THE     *
005950*                 REJECT TEST TO MATCH THE PATTERN ALREADY USED  *
005960*                 FOR RI-ITEM-DESC-BLANK-SW.                     *
005970*  11/09/05  TJL  TKT#4601  REPLACED THE SPECIAL-NAMES CLASS     *
005980*                 TEST FOR RULE 1 WITH AN 88-LEVEL VALUES-ARE    *
005990*                 RANGE LIST ON A ONE-BYTE SCAN FIELD - BRINGS   *
005995*                 IT IN LINE WITH HOW EVERY OTHER VALIDITY TEST  *
005997*                 IN THIS SHOP IS CODED.                         *
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300
006400 CONFIGURATION SECTION.
006500*  IBM-390 BOTH WAYS - THIS RUNS IN THE SAME PRODUCTION LOAD     940602
006600*  LIBRARY AS THE REST OF THE NIGHTLY RETAIL BATCH STREAM.       940602
006700 SOURCE-COMPUTER.   IBM-390.
006800 OBJECT-COMPUTER.   IBM-390.
006900 SPECIAL-NAMES.
007000*    C01 DRIVES THE PAGE EJECT ON THE RUN SUMMARY REPORT - SEE   030926
007100*    900-WRITE-RUN-SUMMARY.                                      030926
007400     C01 IS TOP-OF-FORM.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000
008100*    RCPT-IN-FILE IS THE DAILY RECEIPT EXTRACT FROM THE POS      940602
008200*    FRONT END - ONE RECEIPT-HEADER RECORD FOLLOWED BY ITS       940602
008300*    RH-ITEM-COUNT RECEIPT-ITEM RECORDS, REPEATED TO EOF.        940602
008400     SELECT RCPT-IN-FILE ASSIGN TO UT-S-RCPTIN
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-RCPT-IN-STATUS.
008700
008800*    RCPT-OUT-FILE CARRIES THE POINTS AWARDED TO EACH ACCEPTED   940602
008900*    RECEIPT.  THIS IS WHAT FEEDS THE LOYALTY-POINTS POSTING JOB 940602
009000*    THAT RUNS LATER IN THE NIGHTLY STREAM.                     940602
009100     SELECT RCPT-OUT-FILE ASSIGN TO UT-S-RCPTOUT
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS WS-RCPT-OUT-STATUS.
009400
009500*    RCPT-REJ-FILE IS THE HARD-COPY REJECT LOG ADDED PER TKT     940819
009600*    #3348 - BEFORE THIS, REJECTS ONLY WENT TO SYSOUT AND AUDIT  940819
009700*    HAD NOTHING TO FILE.                                        940819
009800     SELECT RCPT-REJ-FILE ASSIGN TO UT-S-RCPTREJ
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         FILE STATUS IS WS-RCPT-REJ-STATUS.
010100
010200*    RCPT-RPT-FILE IS THE ONE-PAGE RUN-CONTROL-TOTAL REPORT      940602
010300*    OPERATIONS FILES WITH THE JOB OUTPUT EVERY NIGHT.          940602
010400     SELECT RCPT-RPT-FILE ASSIGN TO UT-S-RCPTRPT
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         FILE STATUS IS WS-RCPT-RPT-STATUS.
010700
010800 DATA DIVISION.
010900
011000 FILE SECTION.
011100
011200*    RAW RECORD AREAS ONLY - RCPTSCOR NEVER REFERENCES THESE     940602
011300*    FIELDS DIRECTLY.  EVERY READ MOVES THE RAW IMAGE INTO THE   940602
011400*    TYPED WORKING-STORAGE COPYBOOK AREAS (RCPTTRN/RCPTRES)      940602
011500*    BELOW BEFORE ANY VALIDATION OR SCORING TAKES PLACE.         940602
011600 FD  RCPT-IN-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 150 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS RCPT-IN-RECORD.
012200
012300 01  RCPT-IN-RECORD                       PIC X(150).
012400
012500 FD  RCPT-OUT-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 87 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS RCPT-OUT-RECORD.
013100
013200 01  RCPT-OUT-RECORD                      PIC X(87).
013300
013400 FD  RCPT-REJ-FILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 110 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS RCPT-REJ-RECORD.
014000
014100 01  RCPT-REJ-RECORD                      PIC X(110).
014200
014300 FD  RCPT-RPT-FILE
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 112 CHARACTERS
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS RCPT-RPT-RECORD.
014900
015000 01  RCPT-RPT-RECORD                      PIC X(112).
015100
015200 WORKING-STORAGE SECTION.
015300
015310*    STANDALONE LITERAL, CARRIED AS A 77-LEVEL RATHER THAN      040414
015320*    BURIED IN A GROUP - THE SYSOUT BANNER LINES IN 900-WRITE-  040414
015330*    RUN-SUMMARY AND THE OPEN/CLOSE ERROR DISPLAYS ALL READ     040414
015340*    THE SAME EIGHT BYTES RATHER THAN EACH CODING ITS OWN       040414
015350*    QUOTED 'RCPTSCOR' LITERAL.                                040414
015360 77  WS-PGM-ID-LIT                PIC X(08) VALUE 'RCPTSCOR'.
015370
015400***************************************************************
015500*  RUN SWITCHES - ALL THREE ARE RESET AT THE TOP OF EACH        *
015600*  RECEIPT BY 200-PROCESS-RECEIPT EXCEPT WS-EOF-INPUT-SW,       *
015700*  WHICH ONCE SET TO 'YES' STAYS SET FOR THE REST OF THE RUN.   *
015800***************************************************************
015900 01  PROGRAM-INDICATOR-SWITCHES.
016000     05  WS-EOF-INPUT-SW              PIC X(3)   VALUE 'NO '.
016010*            TESTED BY 000-MAINLINE'S PERFORM...UNTIL - SET BY   940602
016020*            120-READ-HEADER AND 250-READ-AND-CHECK-ITEM.        940602
016100         88  EOF-INPUT                           VALUE 'YES'.
016200     05  WS-HDR-OK-SW                 PIC X(3)   VALUE 'YES'.
016210*            SET 'NO ' BY 240-VALIDATE-HEADER OR ANY PARAGRAPH   940602
016220*            IT PERFORMS - NEVER SET BACK TO 'YES' ONCE FAILED.  940602
016300         88  HDR-OK                              VALUE 'YES'.
016400         88  HDR-BAD                             VALUE 'NO '.
016500     05  WS-ITEMS-OK-SW               PIC X(3)   VALUE 'YES'.
016510*            SAME IDEA AS WS-HDR-OK-SW BUT FOR THE ITEM DETAIL   940602
016520*            LINES - SET BY 245-PROCESS-ITEMS' CHAIN.            940602
016600         88  ITEMS-OK                            VALUE 'YES'.
016700         88  ITEMS-BAD                           VALUE 'NO '.
016800
016900***************************************************************
017000*  FILE STATUS SAVE AREAS - CHECKED AFTER EVERY OPEN/CLOSE AND  *
017100*  AFTER THE PRIMARY READ.  '00' IS THE ONLY GOOD VALUE.        *
017200***************************************************************
017300 01  FILE-STATUS-CODES.
017400     05  WS-RCPT-IN-STATUS            PIC X(2)   VALUE '00'.
017410*            CHECKED IN 110-OPEN-FILES AND 950-CLOSE-FILES.      940602
017500     05  WS-RCPT-OUT-STATUS           PIC X(2)   VALUE '00'.
017510*            CHECKED IN 950-CLOSE-FILES ONLY - OPEN OUTPUT       940602
017520*            FAILURES ON THIS FILE ARE RARE ENOUGH NOT TO TEST.  940602
017600     05  WS-RCPT-REJ-STATUS           PIC X(2)   VALUE '00'.
017700     05  WS-RCPT-RPT-STATUS           PIC X(2)   VALUE '00'.
017800
017900 01  WS-ACCUMULATORS.
018000*  FOR RUN CONTROL TOTALS - REPORTED AT END OF FILE             940819
018100*  BY 900-WRITE-RUN-SUMMARY, BOTH ON THE PRINTED REPORT AND TO   940819
018200*  SYSOUT.  NONE OF THESE ARE RESET PER RECEIPT.                940819
018300     05  WS-PROC-CTR                  PIC 9(6)  COMP VALUE ZERO.
018400     05  WS-ACPT-CTR                  PIC 9(6)  COMP VALUE ZERO.
018500     05  WS-REJD-CTR                  PIC 9(6)  COMP VALUE ZERO.
018600     05  WS-PTS-AWARDED-TL            PIC 9(8)  COMP VALUE ZERO.
018700
018800***************************************************************
018900*  SUBSCRIPTS AND SMALL WORK COUNTERS USED BY THE CHARACTER-    *
019000*  SCAN PARAGRAPHS (247-249, 605) AND THE TRIMMED-LENGTH MATH   *
019100*  IN 645.  ALL COMP - THESE ARE TOUCHED ONCE PER CHARACTER SO  *
019200*  THEY STAY BINARY RATHER THAN ZONED DECIMAL.                  *
019300***************************************************************
019400 01  WS-SUBSCRIPTS-AND-COUNTERS.
019500     05  WS-ITEM-SUB                  PIC 9(3)  COMP VALUE ZERO.
019510*            COUNTS ITEM LINES WITHIN ONE RECEIPT, 1 THRU        960321
019520*            RH-ITEM-COUNT - RESET IN 245-PROCESS-ITEMS.         960321
019600     05  WS-CHAR-SUB                  PIC 9(2)  COMP VALUE ZERO.
019610*            SHARED BY 605 (RETAILER SCAN), 247/248/249 (ITEM    960321
019620*            DESCRIPTION TRIM SCAN) - NEVER LIVE IN TWO OF THEM  960321
019630*            AT ONCE SINCE NONE OF THOSE PARAGRAPHS NEST.        960321
019700     05  WS-FIRST-NONBLANK            PIC 9(2)  COMP VALUE ZERO.
019800     05  WS-LAST-NONBLANK             PIC 9(2)  COMP VALUE ZERO.
019900     05  WS-TRIM-LEN                  PIC 9(2)  COMP VALUE ZERO.
019910*            FEEDS BOTH 246'S BLANK-DESCRIPTION TEST AND 645'S   960321
019920*            MOD-3 TEST - SET ONCE PER ITEM BY 247.              960321
020000     05  WS-TRIM-DIV                  PIC 9(2)  COMP VALUE ZERO.
020100     05  WS-TRIM-REM                  PIC 9(1)  COMP VALUE ZERO.
020110
020120***************************************************************
020130*  ONE-BYTE SCAN FIELD FOR RULE 1 - 605-SCAN-RETAILER-CHAR MOVES *
020140*  EACH RETAILER-NAME BYTE HERE AND TESTS THE 88-LEVEL BELOW     051109
020150*  RATHER THAN COMPARING THE BYTE DIRECTLY - SAME VALUES-ARE     051109
020160*  RANGE-LIST IDIOM USED SHOP-WIDE FOR CODE/CATEGORY VALIDITY    051109
020170*  88-LEVELS.  TKT#4601.                                        051109
020180***************************************************************
020190 01  WS-SCAN-WORK.
020195     05  WS-SCAN-CHAR                 PIC X(01).
020196         88  WS-SCAN-CHAR-ALNUM        VALUES ARE
020197             '0' THRU '9', 'A' THRU 'Z', 'a' THRU 'z'.
020200
020300***************************************************************
020400*  ONE FIELD PER SCORING RULE PLUS THE GRAND TOTAL.  CLEARED BY *
020500*  200-PROCESS-RECEIPT AT THE START OF EVERY RECEIPT SO A       *
020600*  REJECTED RECEIPT NEVER CARRIES STALE POINTS INTO THE NEXT    *
020700*  ONE.  MOVED TO POINTS-RESULT-REC ONLY IF THE RECEIPT IS      *
020800*  ACCEPTED - SEE 700-WRITE-RESULT-REC.                         *
020900***************************************************************
021000 01  WS-RULE-POINT-FIELDS.
021100     05  WS-PTS-RETAILER              PIC 9(5)  COMP VALUE ZERO.
021200     05  WS-PTS-ROUND-DOLLAR          PIC 9(5)  COMP VALUE ZERO.
021300     05  WS-PTS-QTR-MULT              PIC 9(5)  COMP VALUE ZERO.
021400     05  WS-PTS-ITEM-COUNT            PIC 9(5)  COMP VALUE ZERO.
021500     05  WS-PTS-ITEM-DESC             PIC 9(5)  COMP VALUE ZERO.
021600     05  WS-PTS-PURCH-DATE            PIC 9(5)  COMP VALUE ZERO.
021700     05  WS-PTS-PURCH-TIME            PIC 9(5)  COMP VALUE ZERO.
021800     05  WS-TOTAL-POINTS              PIC 9(6)  COMP VALUE ZERO.
021900
022000***************************************************************
022100*  PACKED-DECIMAL WORK FIELDS FOR THE MONEY AND DATE ARITHMETIC *
022200*  IN RULES 2, 3, 5 AND 6, PLUS THE LEAP-YEAR TEST IN 243.      *
022300*  NONE OF THIS USES ROUNDED OR AN INTRINSIC FUNCTION - EVERY   *
022400*  TEST IS A DIVIDE WITH AN EXPLICIT REMAINDER SO THE RESULT IS *
022500*  EXACT TO THE PENNY (OR, FOR RULE 5, TO THE THIRD DECIMAL).   *
022600***************************************************************
022700 01  WS-MONEY-WORK-FIELDS.
022800     05  WS-AMT-WHOLE                 PIC S9(7)    COMP-3.
022900     05  WS-AMT-FRACTION              PIC S9(7)V99 COMP-3.
023000*        RULE 3'S DIVISOR - PACKED SO THE DIVIDE BELOW STAYS     950207
023100*        FIXED-POINT ALL THE WAY THROUGH, NOT BINARY.           950207
023200     05  WS-QTR-DIVISOR                PIC S9(1)V99 COMP-3
023300                                      VALUE 0.25.
023400     05  WS-QTR-QUOTIENT              PIC S9(7)    COMP-3.
023500     05  WS-QTR-REMAINDER             PIC S9(7)V99 COMP-3.
023600     05  WS-ITEM-COUNT-HALF           PIC 9(3)  COMP VALUE ZERO.
023700     05  WS-ITEM-COUNT-REM            PIC 9(1)  COMP VALUE ZERO.
023800*        RULE 5 CEILING MATH - SEE 645-CALC-ONE-ITEM-DESC-PTS.   960321
023900     05  WS-ITEM-RAW-PTS              PIC S9(7)V999 COMP-3.
024000     05  WS-ITEM-INT-PTS              PIC S9(7)    COMP-3.
024100     05  WS-ITEM-FRAC-PTS             PIC S9(7)V999 COMP-3.
024200     05  WS-DAY-HALF                  PIC 9(2)  COMP VALUE ZERO.
024300     05  WS-DAY-REM                   PIC 9(1)  COMP VALUE ZERO.
024400*        DAYS-IN-THE-CURRENT-MONTH, PULLED FROM WS-DIM-ENTRY      970809
024500*        BELOW AND BUMPED TO 29 BY 243-CHECK-LEAP-YEAR WHEN       970809
024600*        THE PURCHASE MONTH IS FEBRUARY OF A LEAP YEAR.          970809
024700     05  WS-MAX-DAY                   PIC 9(2)  COMP VALUE ZERO.
024800     05  WS-LEAP-QUOT                  PIC 9(4)  COMP VALUE ZERO.
024900     05  WS-LEAP-REM-4                PIC 9(1)  COMP VALUE ZERO.
025000     05  WS-LEAP-REM-100              PIC 9(1)  COMP VALUE ZERO.
025100     05  WS-LEAP-REM-400              PIC 9(1)  COMP VALUE ZERO.
025200
025300***************************************************************
025400*  ONE-LINE REASON TEXT FOR THE REJECT LOG - SET BY WHICHEVER   *
025500*  VALIDATION PARAGRAPH FIRST FINDS SOMETHING WRONG.  ONLY THE  *
025600*  FIRST FAILURE IS KEPT - THIS JOB DOES NOT TRY TO LIST EVERY   *
025700*  PROBLEM ON A RECEIPT, JUST ENOUGH FOR AUDIT TO FOLLOW UP ON.  *
025800***************************************************************
025900 01  WS-ERROR-FIELDS.
026000     05  WS-REJECT-REASON             PIC X(60)  VALUE SPACES.
026100
026200***************************************************************
026300*  HARD-CODED DAYS-PER-MONTH TABLE - REDEFINED AS AN OCCURS    *
026400*  TABLE SO 241-VALIDATE-PURCH-DATE CAN INDEX IT DIRECTLY BY    *
026500*  RH-PURCH-MM RATHER THAN A CHAIN OF IF STATEMENTS.  FEBRUARY  *
026600*  IS CARRIED AS 28 HERE AND BUMPED TO 29 IN 243-CHECK-LEAP-    970809
026700*  YEAR ONLY WHEN THE PURCHASE YEAR IS ACTUALLY A LEAP YEAR.    970809
026800***************************************************************
026900 01  WS-DIM-VALUES.
027000     05  FILLER                       PIC 9(2)   VALUE 31.
027100*        JAN
027200     05  FILLER                       PIC 9(2)   VALUE 28.
027300*        FEB - SEE 243-CHECK-LEAP-YEAR
027400     05  FILLER                       PIC 9(2)   VALUE 31.
027500*        MAR
027600     05  FILLER                       PIC 9(2)   VALUE 30.
027700*        APR
027800     05  FILLER                       PIC 9(2)   VALUE 31.
027900*        MAY
028000     05  FILLER                       PIC 9(2)   VALUE 30.
028100*        JUN
028200     05  FILLER                       PIC 9(2)   VALUE 31.
028300*        JUL
028400     05  FILLER                       PIC 9(2)   VALUE 31.
028500*        AUG
028600     05  FILLER                       PIC 9(2)   VALUE 30.
028700*        SEP
028800     05  FILLER                       PIC 9(2)   VALUE 31.
028900*        OCT
029000     05  FILLER                       PIC 9(2)   VALUE 30.
029100*        NOV
029200     05  FILLER                       PIC 9(2)   VALUE 31.
029300*        DEC
029400
029500 01  WS-DIM-TBL REDEFINES WS-DIM-VALUES.
029600     05  WS-DIM-ENTRY                 PIC 9(2)   OCCURS 12 TIMES.
029700
029800***************************************************************
029900*  TODAY'S DATE, ACCEPTED ONCE AT JOB START AND PRINTED ON THE  *
030000*  RUN SUMMARY HEADING.  BROKEN OUT INTO YY/MM/DD BY THE        *
030100*  REDEFINES BELOW RATHER THAN AN INTRINSIC FUNCTION - THIS     *
030200*  COMPILER'S LIBRARY DOES NOT HAVE ONE FOR DATE EDITING.       *
030300*  Y2K REVIEW 09/30/98 AND 01/11/99 CONFIRMED NO CENTURY         980930
030400*  WINDOWING IS NEEDED HERE - ACCEPT FROM DATE RETURNS A         990111
030500*  TWO-DIGIT YEAR ON THIS COMPILER BUT THIS FIELD IS DISPLAY     990111
030600*  ONLY, NEVER COMPARED OR USED IN ARITHMETIC.                  990111
030700***************************************************************
030800 01  WS-RUN-DATE-FIELDS.
030900     05  WS-RUN-DATE-YMD              PIC 9(06)  VALUE ZERO.
031000     05  WS-RUN-DATE-BRK REDEFINES
031100         WS-RUN-DATE-YMD.
031200         10  WS-RUN-YY                PIC 9(02).
031300         10  WS-RUN-MM                PIC 9(02).
031400         10  WS-RUN-DD                PIC 9(02).
031500
031600*    RCPTTRN HOLDS THE TWO RECORD LAYOUTS CARRIED ON THE INPUT   940602
031700*    FILE (RECEIPT-HEADER-REC, RECEIPT-ITEM-REC).  RCPTRES       940602
031800*    HOLDS THE OUTPUT, REJECT, AND RUN-SUMMARY LAYOUTS.  SEE     940602
031900*    THOSE MEMBERS FOR FIELD-LEVEL COMMENTARY.                  940602
032000     COPY RCPTTRN.
032100     COPY RCPTRES.
032200
032300***************************************************************
032400*  EDITED SYSOUT LINES FOR THE RUN-TOTAL DISPLAYS IN 900-WRITE-  *
032500*  RUN-SUMMARY - KEEPS THE OPERATOR CONSOLE OUTPUT LINED UP      *
032550*  THE SAME WAY THE PRINTED REPORT IS.  DISP-VALUE IS ONLY 6     *
032560*  DIGITS, WIDE ENOUGH FOR THE THREE RECEIPT COUNTERS (WS-       *
032570*  PROC-CTR/WS-ACPT-CTR/WS-REJD-CTR ARE ALL PIC 9(6)), BUT NOT   *
032580*  FOR WS-PTS-AWARDED-TL, WHICH IS PIC 9(8) - SEE DISP-VALUE-    *
032590*  PTS BELOW, A SEPARATE 8-DIGIT RECORD FOR THAT ONE LINE.       *
032600***************************************************************
032700 01  DISPLAY-LINE.
032800     05  DISP-MESSAGE                 PIC X(45).
032900     05  DISP-VALUE                   PIC ZZZZZ9.
032910
032920 01  DISPLAY-LINE-PTS.
032930     05  DISP-MESSAGE-PTS              PIC X(45).
032940     05  DISP-VALUE-PTS                PIC ZZZZZZZ9.
033000
033100 PROCEDURE DIVISION.
033200
033300***************************************************************
033400*  MAINLINE - OPEN, PRIME THE FIRST RECEIPT, PROCESS UNTIL      *
033500*  END OF FILE, PRINT THE RUN TOTALS, CLOSE, AND GET OUT.       *
033600***************************************************************
033700 000-MAINLINE SECTION.
033800
033900     PERFORM 100-INITIALIZE THRU 100-EXIT.
034000     PERFORM 200-PROCESS-RECEIPT THRU 200-EXIT
034100         UNTIL EOF-INPUT.
034200     PERFORM 900-WRITE-RUN-SUMMARY THRU 900-EXIT.
034300     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
034400     MOVE ZERO TO RETURN-CODE.
034500     GOBACK.
034600
034700***************************************************************
034800*  OPEN THE FOUR FILES, GET THE RUN DATE, AND PRIME THE FIRST   *
034900*  RECEIPT-HEADER RECORD (THE CLASSIC PRIMING READ - 200-        *
035000*  PROCESS-RECEIPT DOES THE NEXT READ AT THE BOTTOM OF ITS OWN  *
035100*  PARAGRAPH, NOT AT THE TOP, SO THE LOOP TEST IN 000-MAINLINE   *
035200*  ALWAYS SEES A FRESHLY-READ RECORD OR EOF).                   *
035300***************************************************************
035400 100-INITIALIZE.
035500
035600     PERFORM 110-OPEN-FILES THRU 110-EXIT.
035700     ACCEPT WS-RUN-DATE-YMD FROM DATE.
035800     PERFORM 120-READ-HEADER THRU 120-EXIT.
035900
036000 100-EXIT.
036100     EXIT.
036200
036300***************************************************************
036400*  OPEN ALL FOUR FILES.  IF THE INPUT FILE WON'T OPEN THERE IS  *
036500*  NOTHING TO PROCESS, SO WE FORCE EOF-INPUT AND LET THE REST   *
036600*  OF THE JOB FALL THROUGH HARMLESSLY TO AN EMPTY RUN SUMMARY   *
036700*  RATHER THAN ABEND.                                          *
036800***************************************************************
036900 110-OPEN-FILES.
037000
037100     OPEN INPUT  RCPT-IN-FILE
037200          OUTPUT RCPT-OUT-FILE
037300          OUTPUT RCPT-REJ-FILE
037400          OUTPUT RCPT-RPT-FILE.
037500
037600     IF WS-RCPT-IN-STATUS NOT = '00'
037700        DISPLAY '*** ERROR OPENING RECEIPT INPUT FILE ***'
037800        DISPLAY 'FILE STATUS: ' WS-RCPT-IN-STATUS
037900        MOVE 'YES' TO WS-EOF-INPUT-SW
038000     END-IF.
038100
038200 110-EXIT.
038300     EXIT.
038400
038500***************************************************************
038600*  READ ONE RECEIPT-HEADER RECORD.  USED BOTH AS THE PRIMING    *
038700*  READ (FROM 100-INITIALIZE) AND AS THE NEXT-RECORD READ AT    *
038800*  THE BOTTOM OF 200-PROCESS-RECEIPT - SAME PARAGRAPH EITHER    *
038900*  WAY SO THERE IS ONLY ONE PLACE THAT KNOWS THE HEADER LAYOUT. *
039000*  WS-PROC-CTR ONLY GOES UP ON A SUCCESSFUL READ - A NORMAL     *
039100*  END OF FILE BETWEEN RECEIPTS MUST NOT COUNT AS A RECEIPT.    *
039200***************************************************************
039300 120-READ-HEADER.
039400
039500     INITIALIZE RECEIPT-HEADER-REC.
039600     READ RCPT-IN-FILE INTO RECEIPT-HEADER-REC
039700         AT END
039800            MOVE 'YES' TO WS-EOF-INPUT-SW
039900            GO TO 120-EXIT
040000     END-READ.
040100     ADD 1 TO WS-PROC-CTR.
040200
040300 120-EXIT.
040400     EXIT.
040500
040600***************************************************************
040700*  ONE PASS OF THE MAIN LOOP - ONE RECEIPT IN, VALIDATE IT,     *
040800*  SCORE IT IF IT IS CLEAN, WRITE EITHER A POINTS-RESULT RECORD *
040900*  OR A REJECT RECORD, THEN READ THE NEXT HEADER.  THE SEVEN    *
041000*  SCORING PARAGRAPHS (600-660) ARE INDEPENDENT OF EACH OTHER - *
041100*  EACH ONE LOOKS ONLY AT THE RECEIPT FIELDS IT NEEDS AND SETS  *
041200*  ONLY ITS OWN WS-PTS-XXXX FIELD.  680-SUM-TOTAL-PTS IS THE    *
041300*  ONLY PLACE THEY ARE ADDED TOGETHER.                          *
041400***************************************************************
041500 200-PROCESS-RECEIPT.
041600
041700     MOVE 'YES' TO WS-HDR-OK-SW.
041800     MOVE 'YES' TO WS-ITEMS-OK-SW.
041900     MOVE SPACES TO WS-REJECT-REASON.
042000     MOVE ZERO TO WS-PTS-RETAILER  WS-PTS-ROUND-DOLLAR
042100                  WS-PTS-QTR-MULT  WS-PTS-ITEM-COUNT
042200                  WS-PTS-ITEM-DESC WS-PTS-PURCH-DATE
042300                  WS-PTS-PURCH-TIME WS-TOTAL-POINTS.
042400     PERFORM 240-VALIDATE-HEADER THRU 240-EXIT.
042500     PERFORM 245-PROCESS-ITEMS THRU 245-EXIT.
042600     IF HDR-OK AND ITEMS-OK
042700        PERFORM 600-CALC-RETAILER-PTS     THRU 600-EXIT
042800        PERFORM 610-CALC-ROUND-DOLLAR-PTS  THRU 610-EXIT
042900        PERFORM 620-CALC-QTR-MULT-PTS      THRU 620-EXIT
043000        PERFORM 630-CALC-ITEM-COUNT-PTS    THRU 630-EXIT
043100        PERFORM 650-CALC-PURCH-DATE-PTS    THRU 650-EXIT
043200        PERFORM 660-CALC-PURCH-TIME-PTS    THRU 660-EXIT
043300        PERFORM 680-SUM-TOTAL-PTS          THRU 680-EXIT
043400        PERFORM 700-WRITE-RESULT-REC       THRU 700-EXIT
043500        ADD 1 TO WS-ACPT-CTR
043600        ADD WS-TOTAL-POINTS TO WS-PTS-AWARDED-TL
043700     ELSE
043800*        NOTE - WS-PTS-ITEM-DESC (RULE 5) IS NOT LISTED ABOVE -  960321
043900*        IT IS ACCUMULATED INCREMENTALLY AS EACH ITEM IS READ,   960321
044000*        INSIDE 250-READ-AND-CHECK-ITEM, SINCE ITEMS ARE NEVER   960321
044100*        HELD IN STORAGE LONG ENOUGH TO LOOP OVER THEM AGAIN     960321
044200*        HERE.  IF THE RECEIPT IS REJECTED BELOW, WHATEVER       960321
044300*        RULE 5 POINTS WERE TENTATIVELY ADDED ARE SIMPLY NEVER   960321
044400*        WRITTEN ANYWHERE - THE FIELD IS RE-CLEARED ABOVE ON     960321
044500*        THE NEXT RECEIPT.                                      960321
044600        PERFORM 260-REJECT-RECEIPT THRU 260-EXIT
044700        ADD 1 TO WS-REJD-CTR
044800     END-IF.
044900     PERFORM 120-READ-HEADER THRU 120-EXIT.
045000
045100 200-EXIT.
045200     EXIT.
045300
045400***************************************************************
045500*  HEADER VALIDATION - RETAILER NAME, PURCHASE DATE, PURCHASE   *
045600*  TIME, ITEM COUNT, AND TOTAL AMOUNT.  A RECEIPT WITH ANY ONE  *
045700*  OF THESE WRONG IS REJECTED WHOLE - THERE IS NO PARTIAL        *
045800*  SCORING OF A BAD HEADER.  ONLY THE FIRST FAILURE FOUND SETS   *
045900*  WS-REJECT-REASON; LATER CHECKS STILL RUN (TO CATCH THE OTHER  *
046000*  FIELD VALUES) BUT DO NOT OVERWRITE THE REASON TEXT UNLESS     *
046100*  THEY ALSO FAIL.                                              *
046200***************************************************************
046300 240-VALIDATE-HEADER.
046400
046500*    A RETAILER NAME OF ALL SPACES IS REJECTED - TKT#3402.       941114
046600     IF RH-RETAILER-NAME = SPACES
046700        MOVE 'N'   TO RH-RETAILER-OK-SW
046710     ELSE
046720        MOVE 'Y'   TO RH-RETAILER-OK-SW
046730     END-IF.
046740*        TEST THE 88-LEVEL RATHER THAN RE-COMPARING RH-         040414
046750*        RETAILER-NAME A SECOND TIME - SAME PATTERN 246-        040414
046760*        VALIDATE-ITEM USES BELOW FOR RI-ITEM-DESC-BLANK-SW.    040414
046770     IF RH-RETAILER-BLANK
046800        MOVE 'NO ' TO WS-HDR-OK-SW
046900        MOVE 'RETAILER NAME IS BLANK' TO WS-REJECT-REASON
047200     END-IF.
047300     PERFORM 241-VALIDATE-PURCH-DATE THRU 241-EXIT.
047400     PERFORM 242-VALIDATE-PURCH-TIME THRU 242-EXIT.
047410*        AN ITEM COUNT OF ZERO MEANS MARKETING'S RULE 4          941114
047420*        (5 POINTS PER TWO ITEMS) HAS NOTHING TO WORK FROM -     941114
047430*        TREATED AS BAD DATA, NOT AS A LEGITIMATE ZERO-ITEM      941114
047440*        RECEIPT.                                                941114
047500     IF RH-ITEM-COUNT = ZERO
047600        MOVE 'NO ' TO WS-HDR-OK-SW
047700        MOVE 'ITEM COUNT IS ZERO' TO WS-REJECT-REASON
047800     END-IF.
047810*        A NEGATIVE TOTAL WOULD HAVE BEEN A CREDIT-MEMO OR A     941114
047820*        CORRECTED RECEIPT ON THE OLD PAPER SYSTEM - THE POS     941114
047830*        EXTRACT IS NOT SUPPOSED TO SEND THOSE TO THIS JOB, SO   941114
047840*        ONE SHOWING UP HERE IS TREATED AS BAD DATA.             941114
047900     IF RH-TOTAL-AMOUNT < ZERO
048000        MOVE 'NO ' TO WS-HDR-OK-SW
048100        MOVE 'TOTAL AMOUNT IS NEGATIVE' TO WS-REJECT-REASON
048200     END-IF.
048300
048400 240-EXIT.
048500     EXIT.
048600
048700***************************************************************
048800*  PURCHASE DATE MUST BE A REAL CALENDAR DATE - NONZERO YEAR,   *
048900*  MONTH 01-12, AND A DAY THAT EXISTS IN THAT MONTH.  THE DAY   *
049000*  LIMIT COMES FROM WS-DIM-ENTRY, WITH FEBRUARY ADJUSTED FOR    *
049100*  LEAP YEARS BY 243-CHECK-LEAP-YEAR BELOW.                     *
049200***************************************************************
049300 241-VALIDATE-PURCH-DATE.
049400
049500     IF RH-PURCH-YYYY = ZERO OR RH-PURCH-MM = ZERO
049600                            OR RH-PURCH-MM > 12
049700        MOVE 'NO ' TO WS-HDR-OK-SW
049800        MOVE 'PURCHASE DATE IS INVALID' TO WS-REJECT-REASON
049900        GO TO 241-EXIT
050000     END-IF.
050100     MOVE WS-DIM-ENTRY(RH-PURCH-MM) TO WS-MAX-DAY.
050200     IF RH-PURCH-MM = 2
050300        PERFORM 243-CHECK-LEAP-YEAR THRU 243-EXIT
050400     END-IF.
050500     IF RH-PURCH-DD = ZERO OR RH-PURCH-DD > WS-MAX-DAY
050600        MOVE 'NO ' TO WS-HDR-OK-SW
050700        MOVE 'PURCHASE DATE IS INVALID' TO WS-REJECT-REASON
050800     END-IF.
050900
051000 241-EXIT.
051100     EXIT.
051200
051300***************************************************************
051400*  LEAP-YEAR TEST FOR FEBRUARY - DIVISIBLE BY 4, NOT BY 100     940819
051500*  UNLESS ALSO DIVISIBLE BY 400 (1900 IS NOT A LEAP YEAR,       940819
051600*  2000 IS).  ADDED PER TKT#3890 AFTER FEB 29 RECEIPTS STARTED  970809
051700*  BOUNCING AS INVALID DATES.  ONLY REACHED WHEN RH-PURCH-MM    970809
051800*  IS FEBRUARY - SEE 241-VALIDATE-PURCH-DATE ABOVE.             970809
051900***************************************************************
052000 243-CHECK-LEAP-YEAR.
052100
052200     DIVIDE RH-PURCH-YYYY BY 4 GIVING WS-LEAP-QUOT
052300         REMAINDER WS-LEAP-REM-4.
052400     IF WS-LEAP-REM-4 = ZERO
052500        DIVIDE RH-PURCH-YYYY BY 100 GIVING WS-LEAP-QUOT
052600            REMAINDER WS-LEAP-REM-100
052700        IF WS-LEAP-REM-100 = ZERO
052800           DIVIDE RH-PURCH-YYYY BY 400 GIVING WS-LEAP-QUOT
052900               REMAINDER WS-LEAP-REM-400
053000*              CENTURY YEAR - ONLY A LEAP YEAR IF ALSO A         990111
053100*              MULTIPLE OF 400.  CONFIRMED STILL CORRECT ON     990111
053200*              THE 01/11/99 Y2K REVIEW FOR BOTH 1900 AND 2000.  990111
053300           IF WS-LEAP-REM-400 = ZERO
053400              MOVE 29 TO WS-MAX-DAY
053500           END-IF
053600        ELSE
053700           MOVE 29 TO WS-MAX-DAY
053800        END-IF
053900     END-IF.
054000
054100 243-EXIT.
054200     EXIT.
054300
054400***************************************************************
054500*  PURCHASE TIME MUST BE A VALID 24-HOUR CLOCK VALUE - HOURS    *
054600*  00-23, MINUTES 00-59.  THIS IS JUST A RANGE CHECK ON THE     *
054700*  RAW FIELD; WHETHER THE TIME FALLS IN THE RULE 7 BONUS WINDOW *
054800*  IS A SEPARATE QUESTION HANDLED BY 660-CALC-PURCH-TIME-PTS.   *
054900***************************************************************
055000 242-VALIDATE-PURCH-TIME.
055100
055200     IF RH-PURCH-HH > 23 OR RH-PURCH-MI > 59
055300        MOVE 'NO ' TO WS-HDR-OK-SW
055400        MOVE 'PURCHASE TIME IS INVALID' TO WS-REJECT-REASON
055500     END-IF.
055600
055700 242-EXIT.
055800     EXIT.
055900
056000***************************************************************
056100*  ITEM DETAIL LINES - READ ITEM-COUNT OF THEM, VALIDATE EACH,  *
056200*  AND ACCUMULATE THE RULE 5 POINTS AS WE GO (NOTHING IS        *
056300*  TABLED - A RECEIPT IS NEVER BIG ENOUGH TO NEED IT).  THE     *
056400*  LOOP ALSO STOPS ON EOF-INPUT SO A TRUNCATED FILE (FEWER      *
056500*  ITEM LINES THAN RH-ITEM-COUNT PROMISED) DOES NOT SPIN.       *
056600***************************************************************
056700 245-PROCESS-ITEMS.
056800
056900     MOVE 1 TO WS-ITEM-SUB.
057000     PERFORM 250-READ-AND-CHECK-ITEM THRU 250-EXIT
057100         UNTIL WS-ITEM-SUB > RH-ITEM-COUNT
057200            OR EOF-INPUT.
057300
057400 245-EXIT.
057500     EXIT.
057600
057700***************************************************************
057800*  READ ONE ITEM LINE, VALIDATE IT, AND - IF IT PASSES - ADD    *
057900*  ITS RULE 5 CONTRIBUTION TO WS-PTS-ITEM-DESC RIGHT AWAY.      *
058000*  HITTING EOF HERE MEANS THE INPUT FILE RAN OUT OF DETAIL       *
058100*  LINES BEFORE RH-ITEM-COUNT WAS SATISFIED - THAT IS A DATA     *
058200*  ERROR ON THE EXTRACT, NOT JUST A REJECTED RECEIPT, SO IT      *
058300*  ALSO ENDS THE RUN (WS-EOF-INPUT-SW IS SET THE SAME AS A       *
058400*  NORMAL END OF FILE).                                         *
058500***************************************************************
058600 250-READ-AND-CHECK-ITEM.
058700
058800     INITIALIZE RECEIPT-ITEM-REC.
058900     READ RCPT-IN-FILE INTO RECEIPT-ITEM-REC
059000         AT END
059100            MOVE 'YES' TO WS-EOF-INPUT-SW
059200            MOVE 'NO '  TO WS-ITEMS-OK-SW
059300            MOVE 'UNEXPECTED END OF FILE READING ITEMS'
059400                TO WS-REJECT-REASON
059500            GO TO 250-EXIT
059600     END-READ.
059700     PERFORM 246-VALIDATE-ITEM THRU 246-EXIT.
059800     IF RI-ITEM-DESC-PRESENT AND RI-ITEM-PRICE NOT < ZERO
059900        PERFORM 645-CALC-ONE-ITEM-DESC-PTS THRU 645-EXIT
060000     END-IF.
060100     ADD 1 TO WS-ITEM-SUB.
060200
060300 250-EXIT.
060400     EXIT.
060500
060600***************************************************************
060700*  ITEM-LEVEL VALIDATION - DESCRIPTION MUST NOT BE BLANK (OR    *
060800*  ALL-BLANK AFTER TRIMMING - SEE 247 BELOW) AND PRICE MUST NOT *
060900*  BE NEGATIVE.  ADDED PER TKT#3402 ALONGSIDE THE BLANK-        941114
061000*  RETAILER CHECK AFTER AUDIT FOUND BOTH SLIPPING THROUGH.      941114
061100***************************************************************
061200 246-VALIDATE-ITEM.
061300
061400     MOVE 'N' TO RI-ITEM-DESC-BLANK-SW.
061500     PERFORM 247-FIND-ITEM-DESC-ENDS THRU 247-EXIT.
061510*        A DESCRIPTION OF ALL SPACES PASSED THE OLD = SPACES     941114
061520*        TEST FINE, BUT ONE OR TWO TRAILING SPACES AFTER A       941114
061530*        PRINTER CONTROL CHARACTER FROM A BAD POS TERMINAL DID   941114
061540*        NOT - HENCE THE TRIM-AND-COUNT APPROACH IN 247 RATHER   941114
061550*        THAN A STRAIGHT = SPACES COMPARE HERE.                  941114
061600     IF WS-TRIM-LEN = ZERO
061700        MOVE 'Y'   TO RI-ITEM-DESC-BLANK-SW
061800        MOVE 'NO ' TO WS-ITEMS-OK-SW
061900        MOVE 'ITEM DESCRIPTION IS BLANK' TO WS-REJECT-REASON
062000     END-IF.
062100     IF RI-ITEM-PRICE < ZERO
062200        MOVE 'NO ' TO WS-ITEMS-OK-SW
062300        MOVE 'ITEM PRICE IS NEGATIVE' TO WS-REJECT-REASON
062400     END-IF.
062500
062600 246-EXIT.
062700     EXIT.
062800
062900***************************************************************
063000*  FIND THE FIRST AND LAST NON-BLANK CHARACTER IN THE ITEM      *
063100*  DESCRIPTION SO THE TRIMMED LENGTH CAN BE DERIVED WITHOUT     *
063200*  DISTURBING THE ORIGINAL TEXT.  SCAN TABLE WIDENED FROM 64 TO  960321
063300*  80 BYTES PER TKT#3689 AFTER LONGER DESCRIPTIONS STARTED       960321
063400*  COMING BACK FROM THE NEW POS TERMINALS.  IF THE WHOLE FIELD   960321
063500*  IS BLANK, WS-FIRST-NONBLANK NEVER GETS SET AND WE SHORT-      960321
063600*  CIRCUIT OUT WITH WS-TRIM-LEN OF ZERO RATHER THAN SCANNING      960321
063700*  BACKWARD OVER NOTHING.                                        960321
063800***************************************************************
063900 247-FIND-ITEM-DESC-ENDS.
064000
064100     MOVE ZERO TO WS-FIRST-NONBLANK  WS-LAST-NONBLANK.
064200     MOVE 1    TO WS-CHAR-SUB.
064300     PERFORM 248-SCAN-FORWARD THRU 248-EXIT
064400         UNTIL WS-CHAR-SUB > 80
064500            OR WS-FIRST-NONBLANK NOT = ZERO.
064600     IF WS-FIRST-NONBLANK = ZERO
064700        MOVE ZERO TO WS-TRIM-LEN
064800        GO TO 247-EXIT
064900     END-IF.
065000     MOVE 80 TO WS-CHAR-SUB.
065100     PERFORM 249-SCAN-BACKWARD THRU 249-EXIT
065200         UNTIL WS-LAST-NONBLANK NOT = ZERO.
065300     COMPUTE WS-TRIM-LEN = WS-LAST-NONBLANK - WS-FIRST-NONBLANK
065400                                             + 1.
065500
065600 247-EXIT.
065700     EXIT.
065800
065900*    STEPS WS-CHAR-SUB UP FROM 1 UNTIL IT HITS A NON-SPACE BYTE  960321
066000*    IN THE ITEM DESCRIPTION TABLE, OR RUNS PAST BYTE 80.       960321
066100 248-SCAN-FORWARD.
066200
066300     IF RI-ITEM-DESC-CHAR(WS-CHAR-SUB) NOT = SPACE
066400        MOVE WS-CHAR-SUB TO WS-FIRST-NONBLANK
066500     ELSE
066600        ADD 1 TO WS-CHAR-SUB
066700     END-IF.
066800
066900 248-EXIT.
067000     EXIT.
067100
067200*    SAME IDEA AS 248 ABOVE BUT WORKING BACKWARD FROM BYTE 80 -  960321
067300*    ONLY CALLED WHEN 248 ALREADY FOUND AT LEAST ONE NON-SPACE   960321
067400*    BYTE, SO THIS LOOP IS GUARANTEED TO TERMINATE.              960321
067500 249-SCAN-BACKWARD.
067600
067700     IF RI-ITEM-DESC-CHAR(WS-CHAR-SUB) NOT = SPACE
067800        MOVE WS-CHAR-SUB TO WS-LAST-NONBLANK
067900     ELSE
068000        SUBTRACT 1 FROM WS-CHAR-SUB
068100     END-IF.
068200
068300 249-EXIT.
068400     EXIT.
068500
068600***************************************************************
068700*  RULE 1 - RETAILER NAME:  1 POINT PER ALPHANUMERIC CHARACTER. *
068800*  SCANS ALL 50 BYTES OF RH-RETAILER-CHAR REGARDLESS OF WHERE   *
068900*  THE NAME ENDS - TRAILING SPACES SIMPLY FAIL THE WS-SCAN-     *
069000*  CHAR-ALNUM 88-LEVEL TEST AND ADD NOTHING, SO THERE IS NO      *
069100*  NEED TO TRIM FIRST THE WAY RULE 5 DOES FOR ITEM DESCRIPTIONS.*
069200***************************************************************
069300 600-CALC-RETAILER-PTS.
069400
069500     MOVE ZERO TO WS-PTS-RETAILER.
069600     MOVE 1    TO WS-CHAR-SUB.
069700     PERFORM 605-SCAN-RETAILER-CHAR THRU 605-EXIT
069800         UNTIL WS-CHAR-SUB > 50.
069900
070000 600-EXIT.
070100     EXIT.
070200
070300*    WS-SCAN-CHAR-ALNUM IS DECLARED ON WS-SCAN-CHAR ABOVE -      051109
070400*    TRUE FOR '0'-'9', 'A'-'Z' AND 'a'-'z', FALSE FOR SPACE,     051109
070500*    PUNCTUATION, AND ANYTHING ELSE.                            051109
070600 605-SCAN-RETAILER-CHAR.
070700
070800     MOVE RH-RETAILER-CHAR(WS-CHAR-SUB) TO WS-SCAN-CHAR.
070810     IF WS-SCAN-CHAR-ALNUM
070900        ADD 1 TO WS-PTS-RETAILER
071000     END-IF.
071100     ADD 1 TO WS-CHAR-SUB.
071200
071300 605-EXIT.
071400     EXIT.
071500
071600***************************************************************
071700*  RULE 2 - 50 POINTS IF TOTAL AMOUNT IS A WHOLE DOLLAR.  THE    *
071800*  DIVIDE BY 1 IS JUST A WAY TO SPLIT RH-TOTAL-AMOUNT INTO AN    *
071900*  INTEGER PART AND A CENTS REMAINDER WITHOUT TOUCHING THE       *
072000*  ORIGINAL PACKED FIELD.                                       *
072100***************************************************************
072200 610-CALC-ROUND-DOLLAR-PTS.
072300
072400     MOVE ZERO TO WS-PTS-ROUND-DOLLAR.
072500     DIVIDE RH-TOTAL-AMOUNT BY 1 GIVING WS-AMT-WHOLE
072600         REMAINDER WS-AMT-FRACTION.
072700     IF WS-AMT-FRACTION = ZERO
072800        MOVE 50 TO WS-PTS-ROUND-DOLLAR
072900     END-IF.
073000
073100 610-EXIT.
073200     EXIT.
073300
073400***************************************************************
073500*  RULE 3 - 25 POINTS IF TOTAL AMOUNT IS A MULTIPLE OF 0.25.     950207
073600*  USE DIVIDE/REMAINDER ON THE EXACT FIXED-POINT VALUE - NO      950207
073700*  FLOATING-POINT ROUNDING INVOLVED.  THIS REPLACED AN EARLIER   950207
073800*  VERSION THAT COMPARED RH-TOTAL-AMOUNT'S CENTS SUB-FIELD TO    950207
073900*  00/25/50/75, WHICH MISSED AMOUNTS LIKE $12.50 BECAUSE OF A    950207
074000*  ROUNDING STEP ELSEWHERE IN THE OLD CODE - TKT#3471.          950207
074100***************************************************************
074200 620-CALC-QTR-MULT-PTS.
074300
074400     MOVE ZERO TO WS-PTS-QTR-MULT.
074500     DIVIDE RH-TOTAL-AMOUNT BY WS-QTR-DIVISOR
074600         GIVING WS-QTR-QUOTIENT
074700         REMAINDER WS-QTR-REMAINDER.
074800     IF WS-QTR-REMAINDER = ZERO
074900        MOVE 25 TO WS-PTS-QTR-MULT
075000     END-IF.
075100
075200 620-EXIT.
075300     EXIT.
075400
075500***************************************************************
075600*  RULE 4 - 5 POINTS FOR EVERY TWO ITEMS ON THE RECEIPT.  THE    *
075700*  REMAINDER FROM THE DIVIDE IS THROWN AWAY ON PURPOSE - AN     *
075800*  ODD ITEM COUNT GETS NO CREDIT FOR ITS LAST, UNPAIRED ITEM.   *
075900***************************************************************
076000 630-CALC-ITEM-COUNT-PTS.
076100
076110*        WS-ITEM-COUNT-REM IS NEVER TESTED - IT EXISTS ONLY     940602
076120*        BECAUSE DIVIDE...GIVING REQUIRES A REMAINDER TARGET    940602
076130*        ON THIS COMPILER WHEN GIVING IS AN INTEGER FIELD.      940602
076200     DIVIDE RH-ITEM-COUNT BY 2 GIVING WS-ITEM-COUNT-HALF
076300         REMAINDER WS-ITEM-COUNT-REM.
076310*        5 POINTS PER PAIR OF ITEMS - RH-ITEM-COUNT WAS ALREADY 940602
076320*        RANGE-CHECKED NONZERO BY 240-VALIDATE-HEADER, SO THIS  940602
076330*        PARAGRAPH NEVER SEES AN ITEM COUNT OF ZERO.            940602
076400     COMPUTE WS-PTS-ITEM-COUNT = WS-ITEM-COUNT-HALF * 5.
076500
076600 630-EXIT.
076700     EXIT.
076800
076900***************************************************************
077000*  RULE 5 - PER ITEM:  IF THE TRIMMED DESCRIPTION LENGTH IS A    *
077100*  MULTIPLE OF 3, AWARD CEILING(PRICE * 0.2) POINTS.  CALLED     960321
077200*  ONCE PER ITEM AS THE ITEM IS READ - SEE 250-READ-AND-CHECK-  *
077300*  ITEM.  THE CEILING IS BUILT BY HAND (NO INTRINSIC FUNCTIONS  *
077400*  ON THIS COMPILER) - DIVIDE BY 1 TO SPLIT OFF THE FRACTION,   *
077500*  THEN BUMP THE INTEGER PART IF ANY FRACTION REMAINS.  WS-     *
077600*  ITEM-RAW-PTS IS CARRIED TO THREE DECIMALS (V999) SO THE       *
077700*  MULTIPLY BY 0.2 IS ALWAYS EXACT, NEVER ROUNDED, SINCE THE     *
077800*  PRICE FIELD ITSELF NEVER HAS MORE THAN TWO DECIMAL PLACES.   *
077900***************************************************************
078000 645-CALC-ONE-ITEM-DESC-PTS.
078100
078200     DIVIDE WS-TRIM-LEN BY 3 GIVING WS-TRIM-DIV
078300         REMAINDER WS-TRIM-REM.
078400     IF WS-TRIM-REM = ZERO
078500        COMPUTE WS-ITEM-RAW-PTS = RI-ITEM-PRICE * 0.2
078600        DIVIDE WS-ITEM-RAW-PTS BY 1 GIVING WS-ITEM-INT-PTS
078700             REMAINDER WS-ITEM-FRAC-PTS
078800*            ANY LEFTOVER FRACTION MEANS THE TRUE VALUE WAS      960321
078900*            NOT A WHOLE NUMBER, SO ROUND UP - THAT IS WHAT      960321
079000*            MAKES THIS A CEILING RATHER THAN A TRUNCATION.      960321
079100        IF WS-ITEM-FRAC-PTS > ZERO
079200           ADD 1 TO WS-ITEM-INT-PTS
079300        END-IF
079400        ADD WS-ITEM-INT-PTS TO WS-PTS-ITEM-DESC
079500     END-IF.
079600
079700 645-EXIT.
079800     EXIT.
079900
080000***************************************************************
080100*  RULE 6 - 6 POINTS IF THE DAY OF THE MONTH IS ODD.  A NONZERO  *
080200*  REMAINDER FROM DIVIDE BY 2 MEANS THE DAY WAS ODD.             *
080300***************************************************************
080400 650-CALC-PURCH-DATE-PTS.
080500
080600     MOVE ZERO TO WS-PTS-PURCH-DATE.
080700     DIVIDE RH-PURCH-DD BY 2 GIVING WS-DAY-HALF
080800         REMAINDER WS-DAY-REM.
080900     IF WS-DAY-REM NOT = ZERO
081000        MOVE 6 TO WS-PTS-PURCH-DATE
081100     END-IF.
081200
081300 650-EXIT.
081400     EXIT.
081500
081600***************************************************************
081700*  RULE 7 - 10 POINTS IF PURCHASE TIME IS STRICTLY BETWEEN       970702
081800*  2:00 PM AND 4:00 PM - BOTH ENDPOINTS EXCLUDED.  TKT#3851      970702
081900*  CHANGED THIS FROM A >= / <= TEST TO THE STRICT > / < BELOW    970702
082000*  AFTER MARKETING CONFIRMED A RECEIPT TIMED AT EXACTLY 1600     970702
082100*  SHOULD NOT GET THE BONUS.                                    970702
082200***************************************************************
082300 660-CALC-PURCH-TIME-PTS.
082400
082500     MOVE ZERO TO WS-PTS-PURCH-TIME.
082600     IF RH-PURCHASE-TIME > 1400 AND RH-PURCHASE-TIME < 1600
082700        MOVE 10 TO WS-PTS-PURCH-TIME
082800     END-IF.
082900
083000 660-EXIT.
083100     EXIT.
083200
083300***************************************************************
083400*  ADD THE SEVEN RULE FIELDS INTO THE GRAND TOTAL.  THIS IS THE *
083500*  ONLY PARAGRAPH THAT KNOWS ALL SEVEN RULES EXIST - ADDING AN  *
083600*  EIGHTH RULE SOMEDAY MEANS TOUCHING THIS COMPUTE AND NOTHING  *
083700*  ELSE IN THE SCORING CHAIN.                                   *
083800***************************************************************
083900 680-SUM-TOTAL-PTS.
084000
084010*        WS-PTS-ITEM-DESC IS THE ONE FIELD HERE THAT WAS NOT    960321
084020*        SET BY A SINGLE PARAGRAPH IN THIS PERFORM CHAIN - IT   960321
084030*        WAS ACCUMULATED ITEM BY ITEM BACK IN 250-READ-AND-     960321
084040*        CHECK-ITEM WHILE THE RECEIPT'S ITEM LINES WERE STILL  960321
084050*        BEING READ.  BY THE TIME THIS PARAGRAPH RUNS IT IS     960321
084060*        JUST ANOTHER ADDEND, NO DIFFERENT FROM THE OTHER SIX.  960321
084100     COMPUTE WS-TOTAL-POINTS =
084200         WS-PTS-RETAILER     + WS-PTS-ROUND-DOLLAR +
084300         WS-PTS-QTR-MULT     + WS-PTS-ITEM-COUNT   +
084400         WS-PTS-ITEM-DESC    + WS-PTS-PURCH-DATE   +
084500         WS-PTS-PURCH-TIME.
084600
084700 680-EXIT.
084800     EXIT.
084900
085000***************************************************************
085100*  MOVE THE SEVEN RULE TOTALS AND THE GRAND TOTAL INTO THE       *
085200*  POINTS-RESULT RECORD AND WRITE IT.  ONLY REACHED WHEN BOTH    *
085300*  HDR-OK AND ITEMS-OK ARE TRUE - SEE 200-PROCESS-RECEIPT.       *
085400***************************************************************
085500 700-WRITE-RESULT-REC.
085600
085610*        PR-RECEIPT-ID CARRIES THE SAME 36-BYTE RECEIPT-ID THE  940602
085620*        POS EXTRACT ASSIGNED - THIS JOB NEVER GENERATES ITS    940602
085630*        OWN KEY, IT ONLY ECHOES THE ONE IT WAS HANDED.         940602
085700     MOVE RH-RECEIPT-ID        TO PR-RECEIPT-ID.
085800     MOVE WS-PTS-RETAILER      TO PR-PTS-RETAILER.
085900     MOVE WS-PTS-ROUND-DOLLAR  TO PR-PTS-ROUND-DOLLAR.
086000     MOVE WS-PTS-QTR-MULT      TO PR-PTS-QUARTER-MULTIPLE.
086100     MOVE WS-PTS-ITEM-COUNT    TO PR-PTS-ITEM-COUNT.
086200     MOVE WS-PTS-ITEM-DESC     TO PR-PTS-ITEM-DESC.
086300     MOVE WS-PTS-PURCH-DATE    TO PR-PTS-PURCHASE-DATE.
086400     MOVE WS-PTS-PURCH-TIME    TO PR-PTS-PURCHASE-TIME.
086500     MOVE WS-TOTAL-POINTS      TO PR-TOTAL-POINTS.
086510*        PR-... FIELDS ARE MOVED RATHER THAN COMPUTED DIRECTLY  940602
086520*        INTO POINTS-RESULT-REC SO THE WS-PTS-XXXX WORKING      940602
086530*        FIELDS STAY THE SINGLE SOURCE OF TRUTH FOR A RECEIPT'S 940602
086540*        POINTS, WHETHER OR NOT IT ENDS UP BEING WRITTEN.       940602
086600     WRITE RCPT-OUT-RECORD FROM POINTS-RESULT-REC.
086700
086800 700-EXIT.
086900     EXIT.
087000
087100***************************************************************
087200*  WRITE ONE LINE TO THE REJECT LOG AND ECHO IT TO SYSOUT.       940819
087300*  ADDED AS A REAL FILE (RATHER THAN JUST THE SYSOUT DISPLAY)    940819
087400*  PER TKT#3348 SO AUDIT HAS SOMETHING TO FILE EVERY NIGHT.      940819
087500***************************************************************
087600 260-REJECT-RECEIPT.
087700
087800     MOVE RH-RECEIPT-ID     TO RJ-RECEIPT-ID.
087900     MOVE WS-REJECT-REASON  TO RJ-REJECT-REASON.
088000     WRITE RCPT-REJ-RECORD FROM RCPT-REJECT-REC.
088100     DISPLAY '*** RECEIPT REJECTED *** ' RJ-RECEIPT-ID
088200             ' - ' WS-REJECT-REASON.
088300
088400 260-EXIT.
088500     EXIT.
088600
088700***************************************************************
088800*  END-OF-FILE CONTROL BREAK - THE ONLY ONE THIS PROGRAM HAS.   940819
088900*  PRINTS THE ONE-PAGE RUN SUMMARY (HEADING, COLUMN HEADINGS,   *
089000*  AND THE FOUR CONTROL TOTALS) AND ECHOES THE SAME FOUR        *
089100*  TOTALS TO SYSOUT SO THE OPERATOR DOES NOT HAVE TO PULL THE    *
089200*  PRINTED REPORT JUST TO CONFIRM THE JOB RAN CLEAN.  PAGE       030926
089300*  EJECT ADDED PER TKT#4455 AFTER THE HEADING STARTED PRINTING   030926
089400*  PARTWAY DOWN A PAGE LEFT OVER FROM THE PRIOR JOB STEP.        030926
089500***************************************************************
089600 900-WRITE-RUN-SUMMARY.
089700
089800     MOVE WS-RUN-MM TO RS-RUN-MM-O.
089900     MOVE WS-RUN-DD TO RS-RUN-DD-O.
090000     MOVE WS-RUN-YY TO RS-RUN-YY-O.
090100     WRITE RCPT-RPT-RECORD FROM RS-HEADER-1
090200         AFTER ADVANCING TOP-OF-FORM.
090300     WRITE RCPT-RPT-RECORD FROM RS-HEADER-2
090400         AFTER ADVANCING 2.
090500     MOVE WS-PROC-CTR       TO RS-RUN-RECEIPTS-PROCESSED.
090600     MOVE WS-ACPT-CTR       TO RS-RUN-RECEIPTS-ACCEPTED.
090700     MOVE WS-REJD-CTR       TO RS-RUN-RECEIPTS-REJECTED.
090800     MOVE WS-PTS-AWARDED-TL TO RS-RUN-TOTAL-PTS-AWARDED.
090900     MOVE RS-RUN-RECEIPTS-PROCESSED TO RS-PROCESSED-O.
091000     MOVE RS-RUN-RECEIPTS-ACCEPTED  TO RS-ACCEPTED-O.
091100     MOVE RS-RUN-RECEIPTS-REJECTED  TO RS-REJECTED-O.
091200     MOVE RS-RUN-TOTAL-PTS-AWARDED  TO RS-PTS-AWARDED-O.
091300     WRITE RCPT-RPT-RECORD FROM RS-TOTAL-LINE
091400         AFTER ADVANCING 2.
091500     DISPLAY '****     ' WS-PGM-ID-LIT ' RUN SUMMARY     ****'.
091600     MOVE 'RECEIPTS PROCESSED                          ' TO
091700          DISP-MESSAGE.
091800     MOVE WS-PROC-CTR TO DISP-VALUE.
091900     DISPLAY DISPLAY-LINE.
092000     MOVE 'RECEIPTS ACCEPTED                           ' TO
092100          DISP-MESSAGE.
092200     MOVE WS-ACPT-CTR TO DISP-VALUE.
092300     DISPLAY DISPLAY-LINE.
092400     MOVE 'RECEIPTS REJECTED                           ' TO
092500          DISP-MESSAGE.
092600     MOVE WS-REJD-CTR TO DISP-VALUE.
092700     DISPLAY DISPLAY-LINE.
092800     MOVE 'TOTAL POINTS AWARDED                        ' TO
092900          DISP-MESSAGE-PTS.
092910*        WS-PTS-AWARDED-TL IS PIC 9(8) - THE DISP-VALUE FIELD    981203
092920*        ABOVE IS ONLY 6 DIGITS WIDE AND WOULD TRUNCATE A RUN     981203
092930*        TOTAL OVER 999,999 POINTS, SO THIS LINE GETS ITS OWN    981203
092940*        8-DIGIT DISP-VALUE-PTS EDIT FIELD INSTEAD.              981203
093000     MOVE WS-PTS-AWARDED-TL TO DISP-VALUE-PTS.
093100     DISPLAY DISPLAY-LINE-PTS.
093200     DISPLAY '****     ' WS-PGM-ID-LIT ' EOJ             ****'.
093300
093400 900-EXIT.
093500     EXIT.
093600
093700***************************************************************
093800*  CLOSE ALL FOUR FILES AND CHECK EACH STATUS CODE - ADDED       030926
093900*  PER TKT#4210 AFTER A FULL DASD VOLUME ON RCPT-RPT-FILE ONE    030926
094000*  NIGHT WENT UNNOTICED UNTIL THE NEXT JOB STEP ABENDED ON A     030926
094100*  MISSING REPORT.  ANY NON-'00' STATUS HERE SHOULD BE FOLLOWED  030926
094200*  UP BY OPERATIONS BEFORE THE NEXT STEP IS LET GO.              030926
094300***************************************************************
094400 950-CLOSE-FILES.
094500
094600     CLOSE RCPT-IN-FILE
094700           RCPT-OUT-FILE
094800           RCPT-REJ-FILE
094900           RCPT-RPT-FILE.
095000     IF WS-RCPT-IN-STATUS NOT = '00'
095100        DISPLAY 'ERROR CLOSING RECEIPT INPUT FILE: '
095200                WS-RCPT-IN-STATUS
095300     END-IF.
095400     IF WS-RCPT-OUT-STATUS NOT = '00'
095500        DISPLAY 'ERROR CLOSING POINTS-RESULT FILE: '
095600                WS-RCPT-OUT-STATUS
095700     END-IF.
095800     IF WS-RCPT-REJ-STATUS NOT = '00'
095900        DISPLAY 'ERROR CLOSING REJECT FILE: '
096000                WS-RCPT-REJ-STATUS
096100     END-IF.
096200     IF WS-RCPT-RPT-STATUS NOT = '00'
096300        DISPLAY 'ERROR CLOSING RUN SUMMARY REPORT: '
096400                WS-RCPT-RPT-STATUS
096500     END-IF.
096600
096700 950-EXIT.
096800     EXIT.
096900
097000     END PROGRAM RCPTSCOR.
