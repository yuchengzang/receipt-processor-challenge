000100******************************************************************
000200*    RCPTTRN  -  RECEIPT TRANSACTION RECORD COPYBOOK            *
000300*                                                                *
000400*    DESCRIBES THE TWO RECORD FORMATS CARRIED ON THE DAILY       *
000500*    RECEIPT BATCH FILE -  ONE RECEIPT-HEADER FOLLOWED BY        *
000600*    ITEM-COUNT RECEIPT-ITEM DETAIL LINES.  USED BY RCPTSCOR     *
000700*    TO INTERPRET RECORDS READ INTO THE RAW FD AREA.             *
000800*                                                                *
000900*    CHANGE LOG                                                  *
001000*    ----------                                                  *
001100*    06-02-94  RBH  INITIAL VERSION FOR RCPTSCOR CONVERSION.      *
001200*    11-14-94  RBH  ADDED BLANK-RETAILER AND BLANK-DESC 88S PER   *
001300*                   AUDIT FINDING ON REJECT COUNTS.               *
001400*    03-21-96  TJL  WIDENED RI-ITEM-SHORT-DESC TABLE REDEFINE TO  *
001500*                   80 BYTES - WAS TRUNCATING LONGER DESCRIPTIONS.*
001600*    09-30-98  PMK  Y2K - RH-PURCH-YYYY CONFIRMED 4-DIGIT, NO     *
001700*                   WINDOWING NEEDED.  NO COPYBOOK CHANGE.        *
001800*    05-18-01  RBH  ADDED RESERVED FILLER BLOCKS FOR FUTURE LOYALTY*
001900*                   PROGRAM FIELDS PER REQUEST #10417.            *
002000******************************************************************
002100
002200***************************************************************
002300*    RECEIPT-HEADER  -  ONE PER RECEIPT                       *
002400***************************************************************
002500     01  RECEIPT-HEADER-REC.
002600         05  RH-RECEIPT-ID                PIC X(36).
002700         05  RH-RETAILER-NAME              PIC X(50).
002800         05  RH-RETAILER-NM-TBL REDEFINES
002900             RH-RETAILER-NAME.
003000             10  RH-RETAILER-CHAR          PIC X(01)
003100                                           OCCURS 50 TIMES.
003200         05  RH-PURCHASE-DATE              PIC 9(08).
003300         05  RH-PURCH-DATE-BRK REDEFINES
003400             RH-PURCHASE-DATE.
003500             10  RH-PURCH-YYYY             PIC 9(04).
003600             10  RH-PURCH-MM               PIC 9(02).
003700             10  RH-PURCH-DD               PIC 9(02).
003800         05  RH-PURCHASE-TIME              PIC 9(04).
003900         05  RH-PURCH-TIME-BRK REDEFINES
004000             RH-PURCHASE-TIME.
004100             10  RH-PURCH-HH               PIC 9(02).
004200             10  RH-PURCH-MI               PIC 9(02).
004300         05  RH-ITEM-COUNT                 PIC 9(03).
004400         05  RH-TOTAL-AMOUNT               PIC S9(7)V99 COMP-3.
004500         05  RH-RETAILER-OK-SW             PIC X(01) VALUE 'N'.
004600             88  RH-RETAILER-BLANK                   VALUE 'N'.
004700             88  RH-RETAILER-PRESENT                 VALUE 'Y'.
004800         05  FILLER                        PIC X(20) VALUE SPACES.
004900*            RESERVED FOR FUTURE LOYALTY-PROGRAM FIELDS
005000
005100***************************************************************
005200*    RECEIPT-ITEM  -  RH-ITEM-COUNT OCCURRENCES PER RECEIPT,   *
005300*    ONE DETAIL LINE READ AT A TIME (NOT TABLED - THE RUN      *
005400*    NEVER NEEDS MORE THAN ONE ITEM IN STORAGE AT ONCE).       *
005500***************************************************************
005600     01  RECEIPT-ITEM-REC.
005700         05  RI-ITEM-SHORT-DESC            PIC X(80).
005800         05  RI-ITEM-DESC-TBL REDEFINES
005900             RI-ITEM-SHORT-DESC.
006000             10  RI-ITEM-DESC-CHAR         PIC X(01)
006100                                           OCCURS 80 TIMES.
006200         05  RI-ITEM-PRICE                 PIC S9(7)V99 COMP-3.
006300         05  RI-ITEM-DESC-BLANK-SW         PIC X(01) VALUE 'N'.
006400             88  RI-ITEM-DESC-BLANK                  VALUE 'Y'.
006500             88  RI-ITEM-DESC-PRESENT                VALUE 'N'.
006600         05  FILLER                        PIC X(15) VALUE SPACES.
006700*            RESERVED FOR FUTURE ITEM-CATEGORY FIELDS
